000100*----------------------------------------------------------------*
000200* EZMMEALC                                                      *
000300* Kopierbaustein :: Meal-/Ingredient-Struktur fuer EZMealPlan   *
000400*----------------------------------------------------------------*
000500* Aenderungen                                                    *
000600*----------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                             *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|2019-02-11| kl  | Neuerstellung fuer EZMealPlan-Batch
001000*A.00.01|2019-03-04| rw  | MEAL-TOTAL-PRICE auf S9(7)V99 erweitert
001100*A.00.02|2019-06-19| kl  | Jahr-2000-Pruefung Kopfdaten (o.B.)
001200*----------------------------------------------------------------*
001300*
001400* Diese Struktur bildet einen Datensatz der Rezeptliste
001500* (recipes list) bzw. der Wunschliste (wishlist) ab, wie sie
001600* von den Modulen EZMCRT0M (Anlegen) und EZMRMV0M (Entfernen)
001700* sowie vom Testtreiber EZMDRV0O gemeinsam benutzt wird.
001800*
001900*----------------------------------------------------------------*
002000* INGREDIENT-RECORD  -  eine Zutat, einzeln aufgebaut, bevor sie
002100* in MEAL-ING-TABLE einsortiert wird (Arbeitsbereich)
002200*----------------------------------------------------------------*
002300* ING-NAME   :: Zutatenname, ohne fuehrende/folgende Blanks
002400* ING-PRICE  :: Einzelpreis der Zutat, 2 Nachkommastellen,
002500*               kaufmaennisch gerundet beim Einlesen
002600*----------------------------------------------------------------*
002700 01  INGREDIENT-RECORD.
002800     05  ING-NAME                    PIC X(30).
002900     05  ING-PRICE                   PIC S9(5)V99.
003000     05  FILLER                      PIC X(01).
003100*
003200*----------------------------------------------------------------*
003300* MEAL-RECORD  -  eine Mahlzeit (Rezept) mit ihren Zutaten;
003400* dieselbe Struktur dient als Zeile der Wunschliste UND der
003500* Rezeptliste (siehe WS-WISHLIST-TABLE / WS-RECIPES-TABLE in
003600* EZMDRV0O)
003700*----------------------------------------------------------------*
003800* MEAL-NAME         :: Name der Mahlzeit, getrimmt
003900* MEAL-ING-COUNT     :: Anzahl der belegten Eintraege in
004000*                       MEAL-ING-TABLE (max. 50)
004100* MEAL-ING-TABLE     :: Zutatenliste, nach ING-NAME aufsteigend
004200*                       sortiert nach Abschluss von EZMCRT0M
004300* MEAL-TOTAL-PRICE   :: Summe aller ING-PRICE der Mahlzeit
004400*----------------------------------------------------------------*
004500 01  MEAL-RECORD.
004600     05  MEAL-NAME                   PIC X(50).
004700     05  MEAL-ING-COUNT              PIC 9(03).
004800     05  MEAL-ING-TABLE OCCURS 50 TIMES.
004900         10  ING-NAME                PIC X(30).
005000         10  ING-PRICE               PIC S9(5)V99.
005100     05  MEAL-TOTAL-PRICE            PIC S9(7)V99.
005200     05  FILLER                      PIC X(20).
