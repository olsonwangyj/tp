?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100 
000200* Sourcesafe-Modul
000300 
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000400 
000500 IDENTIFICATION DIVISION.
000600 
000700 PROGRAM-ID.    EZMRMV0M.
000800 AUTHOR.        R. WEISS.
000900 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001000 DATE-WRITTEN.  1994-06-14.
001100 DATE-COMPILED.
001200 SECURITY.      NUR FUER INTERNE VERWENDUNG - WSOFT INTERN.
001300 
001400*****************************************************************
001500* Letzte Aenderung :: 2019-06-19
001600* Letzte Version   :: A.00.03
001700* Kurzbeschreibung  :: EZMealPlan - RemoveDeleteCommand: entfernt
001800*                      eine Mahlzeit anhand des 1-basigen Index
001900*                      aus der Wunschliste (remove) oder der
002000*                      Rezeptliste (delete)
002100* Auftrag           :: EZMNEW-2
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von | Kommentar                         *
002700*---------|------------|-----|-----------------------------------*
002800*A.00.00  | 1994-06-14 | rw  | Neuerstellung als allgemeines
002900*         |            |     | Listen-Entfernen-Utility
003000*A.00.01  | 1996-02-08 | kl  | Indexpruefung bei leerer Liste
003100*         |            |     | ergaenzt (Abbruch statt Abend)
003200*A.00.02  | 1998-12-03 | kl  | Jahr-2000-Pruefung: keine Datums-
003300*         |            |     | felder in diesem Modul betroffen
003400*A.00.03  | 2019-06-19 | mh  | Ticket EZMNEW-2: Uebernahme fuer
003500*         |            |     | EZMealPlan remove/delete
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Dieses Modul entfernt bzw. loescht anhand einer "remove"- oder
004100* "delete"-Kommandozeile der EZMealPlan-Anwendung einen Eintrag
004200* aus Wunsch- oder Rezeptliste. Es zerlegt die Kommandozeile in
004300* Verb und 1-basigen Index, entfernt anhand des Verbs (remove =
004400* Wunschliste, delete = Rezeptliste) den betreffenden Tabellen-
004500* eintrag und schliesst die entstandene Luecke durch Nachruecken
004600* der folgenden Eintraege. Kein Datei-Ein-/Ausgang in diesem
004700* Modul - das uebernimmt der Testtreiber EZMDRV0O.
004800*
004900******************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!§$%&/=*+".
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300 
006400 DATA DIVISION.
006500 FILE SECTION.
006600 
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900* Aufrufzaehler dieses Moduls (Standalone-Feld, wie im ganzen Haus
007000* ueblich fuer einfache Betriebszaehler)
007100*----------------------------------------------------------------*
007200 77          WS-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
007300 
007400*----------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007600*----------------------------------------------------------------*
007700 01          COMP-FELDER.
007800     05      C4-LEN              PIC S9(04) COMP.
007900     05      C4-I1               PIC S9(04) COMP.
008000     05      C4-I2               PIC S9(04) COMP.
008100     05      FILLER              PIC X(01).
008200 
008300*----------------------------------------------------------------*
008400* Felder mit konstantem Inhalt: Praefix K
008500*----------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08) VALUE "EZMRMV0M".
008800     05      FILLER              PIC X(01).
008900 
009000*----------------------------------------------------------------*
009100* Conditional-Felder
009200*----------------------------------------------------------------*
009300 01          SCHALTER.
009400     05      PRG-STATUS          PIC 9       VALUE ZERO.
009500         88  PRG-OK                          VALUE ZERO.
009600         88  PRG-ABBRUCH                     VALUE 1.
009700     05      FILLER              PIC X(01).
009800 
009900*----------------------------------------------------------------*
010000* Zerlegung der Kommandozeile in Verb und Indextext (Praefix WS)
010100*----------------------------------------------------------------*
010200 01          WS-SPLIT-FELDER.
010300     05      WS-VERB-TOKEN       PIC X(10) VALUE SPACES.
010400     05      WS-INDEX-TOKEN      PIC X(10) VALUE SPACES.
010500 
010600*----------------------------------------------------------------*
010700* Alternative Sicht auf WS-SPLIT-FELDER: fuer die STRING-
010800* Zusammenstellung der Fehlermeldezeile bei unbekanntem Verb
010900*----------------------------------------------------------------*
011000 01          WS-SPLIT-VIEW REDEFINES WS-SPLIT-FELDER.
011100     05      WS-SPLIT-RAW        PIC X(20).
011200 
011300*----------------------------------------------------------------*
011400* Allgemeines Trimm-Arbeitsfeld (Praefix WS), von U100-TRIM-SCAN
011500* benutzt, um fuehrende/folgende Blanks aus einem Textausschnitt
011600* zu entfernen
011700*----------------------------------------------------------------*
011800 01          WS-SCAN-FELDER.
011900     05      WS-SCAN-TEXT        PIC X(80).
012000     05      WS-SCAN-START       PIC S9(04) COMP.
012100     05      WS-SCAN-LEN         PIC S9(04) COMP.
012200     05      FILLER              PIC X(01).
012300 
012400*----------------------------------------------------------------*
012500* 1-basiger Zielindex, aus WS-INDEX-TOKEN gewonnen
012600*----------------------------------------------------------------*
012700 01          WS-TARGET-FELDER.
012800     05      WS-TARGET-INDEX     PIC S9(04) COMP VALUE ZERO.
012900     05      WS-TARGET-INDEX-D   PIC 9(04)       VALUE ZERO.
013000*            Alternative Sicht: Anzeigeformat fuer Fehlermeldung
013100     05      WS-TARGET-INDEX-EDIT REDEFINES WS-TARGET-INDEX-D
013200                                 PIC Z(03)9.
013300     05      FILLER              PIC X(01).
013400 
013500*----------------------------------------------------------------*
013600* Fehlermeldezeile (Praefix ZEILE, wie im Rest des Hauses)
013700*----------------------------------------------------------------*
013800 01          ZEILE               PIC X(80) VALUE SPACES.
013900 
014000*----------------------------------------------------------------*
014100* Sicht auf ZEILE fuer die Konsolenausgabe: Modulname getrennt
014200* vom eigentlichen Meldungstext
014300*----------------------------------------------------------------*
014400 01          ZEILE-VIEW REDEFINES ZEILE.
014500     05      ZV-MODUL            PIC X(08).
014600     05      ZV-MELDUNG          PIC X(72).
014700 
014800 LINKAGE SECTION.
014900*-->    Uebergabe aus Hauptprogramm (Testtreiber EZMDRV0O)
015000 01     LINK-REC.
015100     05  LINK-HDR.
015200         10 LINK-RC              PIC S9(04) COMP.
015300*            0    = OK
015400*         9999    = Programmabbruch - Aufrufer muss reagieren
015500     05  LINK-CMD-LINE.
015600         10 LINK-RAW-TEXT        PIC X(250).
015700         10 LINK-LOWER-TEXT      PIC X(250).
015800*----------------------------------------------------------------*
015900* Wunschliste (remove) - vom Aufrufer verwaltet, hier direkt
016000* veraendert
016100*----------------------------------------------------------------*
016200     05  LINK-WISHLIST-INOUT.
016300         10 LINK-WISHLIST-COUNT  PIC 9(03).
016400         10 LINK-WISHLIST-TABLE OCCURS 20 TIMES.
016500             15 LINK-WL-NAME        PIC X(50).
016600             15 LINK-WL-ING-COUNT   PIC 9(03).
016700             15 LINK-WL-ING-TABLE OCCURS 50 TIMES.
016800                 20 LINK-WL-ING-NAME  PIC X(30).
016900                 20 LINK-WL-ING-PRICE PIC S9(5)V99.
017000             15 LINK-WL-TOTAL-PRICE PIC S9(7)V99.
017100             15 FILLER              PIC X(20).
017200*----------------------------------------------------------------*
017300* Rezeptliste (delete) - vom Aufrufer verwaltet, hier direkt
017400* veraendert
017500*----------------------------------------------------------------*
017600     05  LINK-RECIPES-INOUT.
017700         10 LINK-RECIPES-COUNT   PIC 9(03).
017800         10 LINK-RECIPES-TABLE OCCURS 20 TIMES.
017900             15 LINK-RP-NAME        PIC X(50).
018000             15 LINK-RP-ING-COUNT   PIC 9(03).
018100             15 LINK-RP-ING-TABLE OCCURS 50 TIMES.
018200                 20 LINK-RP-ING-NAME  PIC X(30).
018300                 20 LINK-RP-ING-PRICE PIC S9(5)V99.
018400             15 LINK-RP-TOTAL-PRICE PIC S9(7)V99.
018500             15 FILLER              PIC X(20).
018600*----------------------------------------------------------------*
018700* Entfernte Mahlzeit (Ausgabe) - byte-identisch mit einem
018800* Eintrag von LINK-WISHLIST-TABLE / LINK-RECIPES-TABLE, damit
018900* eine einfache Gruppen-MOVE moeglich ist
019000*----------------------------------------------------------------*
019100     05  LINK-REMOVED-MEAL.
019200         10 LINK-REM-NAME        PIC X(50).
019300         10 LINK-REM-ING-COUNT   PIC 9(03).
019400         10 LINK-REM-ING-TABLE OCCURS 50 TIMES.
019500             15 LINK-REM-ING-NAME  PIC X(30).
019600             15 LINK-REM-ING-PRICE PIC S9(5)V99.
019700         10 LINK-REM-TOTAL-PRICE PIC S9(7)V99.
019800         10 FILLER                PIC X(20).
019900     05  LINK-NEW-LIST-COUNT     PIC 9(03).
020000     05  FILLER                  PIC X(01).
020100 
020200 PROCEDURE DIVISION USING LINK-REC.
020300******************************************************************
020400* Steuerungs-Section
020500******************************************************************
020600 A100-STEUERUNG SECTION.
020700 A100-00.
020800**  ---> wenn SWITCH-15 gesetzt ist, nur Modulname zeigen
020900     IF  SHOW-VERSION
021000         DISPLAY K-MODUL " - siehe DATE-COMPILED"
021100         EXIT PROGRAM
021200     END-IF
021300 
021400     PERFORM B000-VORLAUF THRU B000-99
021500     PERFORM B100-VERARBEITUNG THRU B100-99
021600     PERFORM B090-ENDE THRU B090-99
021700     EXIT PROGRAM
021800     .
021900 A100-99.
022000     EXIT.
022100 
022200******************************************************************
022300* Vorlauf
022400******************************************************************
022500 B000-VORLAUF SECTION.
022600 B000-00.
022700     PERFORM C000-INIT THRU C000-99
022800     .
022900 B000-99.
023000     EXIT.
023100 
023200******************************************************************
023300* Ende: Rueckgabecode absichern
023400******************************************************************
023500 B090-ENDE SECTION.
023600 B090-00.
023700     IF  PRG-ABBRUCH
023800         IF  LINK-RC = ZERO
023900             MOVE 9999 TO LINK-RC
024000         END-IF
024100     END-IF
024200     .
024300 B090-99.
024400     EXIT.
024500 
024600******************************************************************
024700* Verarbeitung
024800******************************************************************
024900 B100-VERARBEITUNG SECTION.
025000 B100-00.
025100     PERFORM C100-SPLIT-COMMAND THRU C100-99
025200     IF  PRG-ABBRUCH
025300         EXIT SECTION
025400     END-IF
025500 
025600     PERFORM D100-LOCATE-AND-REMOVE THRU D100-99
025700     .
025800 B100-99.
025900     EXIT.
026000 
026100******************************************************************
026200* Initialisierung von Feldern und Strukturen
026300******************************************************************
026400 C000-INIT SECTION.
026500 C000-00.
026600     ADD 1 TO WS-CALL-COUNT
026700     INITIALIZE SCHALTER
026800                WS-SPLIT-FELDER
026900                WS-SCAN-FELDER
027000                WS-TARGET-FELDER
027100                LINK-REMOVED-MEAL
027200     MOVE ZERO TO LINK-RC
027300                  LINK-NEW-LIST-COUNT
027400     .
027500 C000-99.
027600     EXIT.
027700 
027800******************************************************************
027900* Kommandozeile in Verb (remove/delete) und 1-basigen Index
028000* zerlegen; LINK-LOWER-TEXT wird benutzt, damit die Gross-/
028100* Kleinschreibung des Verbs keine Rolle spielt
028200******************************************************************
028300 C100-SPLIT-COMMAND SECTION.
028400 C100-00.
028500     MOVE SPACES TO WS-VERB-TOKEN WS-INDEX-TOKEN
028600 
028700     UNSTRING LINK-LOWER-TEXT DELIMITED BY SPACE
028800         INTO WS-VERB-TOKEN, WS-INDEX-TOKEN
028900     END-UNSTRING
029000 
029100     IF  WS-VERB-TOKEN NOT = "remove" AND
029200         WS-VERB-TOKEN NOT = "delete"
029300         PERFORM Z100-BAD-VERB THRU Z100-99
029400         EXIT SECTION
029500     END-IF
029600 
029700**  ---> WS-INDEX-TOKEN ist rechts mit Blanks aufgefuellt;
029800**      erst auf die tatsaechliche Ziffernlaenge kuerzen, sonst
029900**      verschiebt das MOVE ins Zahlfeld die Ziffern nach links
030000     MOVE WS-INDEX-TOKEN TO WS-SCAN-TEXT
030100     MOVE 10 TO WS-SCAN-LEN
030200     PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
030300     MOVE WS-SCAN-TEXT (WS-SCAN-START : WS-SCAN-LEN)
030400                                 TO WS-TARGET-INDEX
030500     MOVE WS-TARGET-INDEX TO WS-TARGET-INDEX-D
030600     .
030700 C100-99.
030800     EXIT.
030900 
031000******************************************************************
031100* Anhand des Verbs Wunschliste oder Rezeptliste bearbeiten -
031200* genau eine der beiden Listen wird je Aufruf veraendert
031300******************************************************************
031400 D100-LOCATE-AND-REMOVE SECTION.
031500 D100-00.
031600     EVALUATE TRUE
031700         WHEN WS-VERB-TOKEN = "remove"
031800             PERFORM D110-REMOVE-FROM-WISHLIST THRU D110-99
031900         WHEN WS-VERB-TOKEN = "delete"
032000             PERFORM D120-DELETE-FROM-RECIPES THRU D120-99
032100     END-EVALUATE
032200     .
032300 D100-99.
032400     EXIT.
032500 
032600******************************************************************
032700* Eintrag WS-TARGET-INDEX aus LINK-WISHLIST-TABLE herausloesen
032800* und die restlichen Eintraege um eine Position nachruecken
032900******************************************************************
033000 D110-REMOVE-FROM-WISHLIST SECTION.
033100 D110-00.
033200     MOVE LINK-WISHLIST-TABLE (WS-TARGET-INDEX)
033300                                 TO LINK-REMOVED-MEAL
033400 
033500     PERFORM D115-SHIFT-WISHLIST THRU D115-99
033600             VARYING C4-I1 FROM WS-TARGET-INDEX BY 1
033700             UNTIL C4-I1 > LINK-WISHLIST-COUNT - 1
033800 
033900     SUBTRACT 1 FROM LINK-WISHLIST-COUNT
034000     MOVE LINK-WISHLIST-COUNT TO LINK-NEW-LIST-COUNT
034100     .
034200 D110-99.
034300     EXIT.
034400 
034500******************************************************************
034600* Einen Nachrueckschritt der Wunschliste (Aufruf mit PERFORM
034700* ... VARYING C4-I1)
034800******************************************************************
034900 D115-SHIFT-WISHLIST SECTION.
035000 D115-00.
035100     MOVE LINK-WISHLIST-TABLE (C4-I1 + 1)
035200                                 TO LINK-WISHLIST-TABLE (C4-I1)
035300     .
035400 D115-99.
035500     EXIT.
035600 
035700******************************************************************
035800* Eintrag WS-TARGET-INDEX aus LINK-RECIPES-TABLE herausloesen
035900* und die restlichen Eintraege um eine Position nachruecken
036000******************************************************************
036100 D120-DELETE-FROM-RECIPES SECTION.
036200 D120-00.
036300     MOVE LINK-RECIPES-TABLE (WS-TARGET-INDEX)
036400                                 TO LINK-REMOVED-MEAL
036500 
036600     PERFORM D125-SHIFT-RECIPES THRU D125-99
036700             VARYING C4-I2 FROM WS-TARGET-INDEX BY 1
036800             UNTIL C4-I2 > LINK-RECIPES-COUNT - 1
036900 
037000     SUBTRACT 1 FROM LINK-RECIPES-COUNT
037100     MOVE LINK-RECIPES-COUNT TO LINK-NEW-LIST-COUNT
037200     .
037300 D120-99.
037400     EXIT.
037500 
037600******************************************************************
037700* Einen Nachrueckschritt der Rezeptliste (Aufruf mit PERFORM
037800* ... VARYING C4-I2)
037900******************************************************************
038000 D125-SHIFT-RECIPES SECTION.
038100 D125-00.
038200     MOVE LINK-RECIPES-TABLE (C4-I2 + 1)
038300                                 TO LINK-RECIPES-TABLE (C4-I2)
038400     .
038500 D125-99.
038600     EXIT.
038700 
038800******************************************************************
038900* Allgemeines Trimm-Utility: WS-SCAN-TEXT(1:WS-SCAN-LEN) enthaelt
039000* einen Textausschnitt, der fuehrende/folgende Blanks haben kann;
039100* liefert WS-SCAN-START/WS-SCAN-LEN so, dass sich
039200* WS-SCAN-TEXT(WS-SCAN-START:WS-SCAN-LEN) auf den getrimmten
039300* Inhalt bezieht
039400******************************************************************
039500 U100-TRIM-SCAN-TEXT SECTION.
039600 U100-00.
039700     IF  WS-SCAN-LEN < 1
039800         MOVE 1    TO WS-SCAN-START
039900         MOVE ZERO TO WS-SCAN-LEN
040000         EXIT SECTION
040100     END-IF
040200 
040300     PERFORM U110-NOOP THRU U110-99
040400             VARYING C4-I1 FROM 1 BY 1
040500             UNTIL C4-I1 > WS-SCAN-LEN
040600                OR WS-SCAN-TEXT (C4-I1:1) NOT = SPACE
040700     MOVE C4-I1 TO WS-SCAN-START
040800 
040900     IF  WS-SCAN-START > WS-SCAN-LEN
041000         MOVE WS-SCAN-LEN TO WS-SCAN-START
041100         MOVE ZERO        TO WS-SCAN-LEN
041200         EXIT SECTION
041300     END-IF
041400 
041500     PERFORM U110-NOOP THRU U110-99
041600             VARYING C4-I2 FROM WS-SCAN-LEN BY -1
041700             UNTIL C4-I2 < WS-SCAN-START
041800                OR WS-SCAN-TEXT (C4-I2:1) NOT = SPACE
041900     COMPUTE WS-SCAN-LEN = C4-I2 - WS-SCAN-START + 1
042000     .
042100 U100-99.
042200     EXIT.
042300 
042400******************************************************************
042500* Leerpartabelle: die Schleife endet, sobald die VARYING-
042600* Bedingung erfuellt ist - der Durchlauf selbst tut nichts
042700******************************************************************
042800 U110-NOOP SECTION.
042900 U110-00.
043000     CONTINUE
043100     .
043200 U110-99.
043300     EXIT.
043400 
043500******************************************************************
043600* Fehlermeldung: weder remove noch delete als Verb erkannt
043700******************************************************************
043800 Z100-BAD-VERB SECTION.
043900 Z100-00.
044000     STRING K-MODUL DELIMITED BY SPACE,
044100            ": unbekanntes Kommando >" DELIMITED BY SIZE,
044200            WS-SPLIT-RAW    DELIMITED BY SIZE,
044300            "<"             DELIMITED BY SIZE
044400       INTO ZEILE
044500     END-STRING
044600     DISPLAY ZEILE
044700     MOVE 10 TO LINK-RC
044800     SET PRG-ABBRUCH TO TRUE
044900     .
045000 Z100-99.
045100     EXIT.
