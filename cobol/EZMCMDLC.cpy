000100*----------------------------------------------------------------*
000200* EZMCMDLC                                                      *
000300* Kopierbaustein :: Rohe Kommandozeile fuer EZMealPlan-Batch    *
000400*----------------------------------------------------------------*
000500* Vers. | Datum    | von | Kommentar                             *
000600*-------|----------|-----|---------------------------------------*
000700*A.00.00|2019-02-11| kl  | Neuerstellung fuer EZMealPlan-Batch
000800*----------------------------------------------------------------*
000900*
001000* Ein Eingabesatz des Testtreibers EZMDRV0O: entweder eine
001100* "create /mname ... /ing ..."-Zeile oder eine
001200* "remove <index>"- bzw. "delete <index>"-Zeile.
001300*
001400* CMD-RAW-TEXT   :: unveraenderte Eingabe, rechtsbuendig mit
001500*                   Blanks aufgefuellt
001600* CMD-LOWER-TEXT :: Kleinschreibung von CMD-RAW-TEXT, dient nur
001700*                   dem Auffinden der Schluesselworte /mname
001800*                   und /ing (Gross-/Kleinschreibung soll dort
001900*                   keine Rolle spielen)
002000*----------------------------------------------------------------*
002100 01  COMMAND-LINE-RECORD.
002200     05  CMD-RAW-TEXT                PIC X(250).
002300     05  CMD-LOWER-TEXT              PIC X(250).
002400*
002500*----------------------------------------------------------------*
002600* CMD-VERB-VIEW  -  schneller Zugriff auf die ersten 10 Byte von
002700* CMD-LOWER-TEXT, um das fuehrende Verb (create/remove/delete) in
002800* D100-DISPATCH-ONE zu erkennen, ohne den ganzen Satz zu
002900* UNSTRINGen; die ersten 250 Byte (CMD-RAW-TEXT) bleiben ueber
003000* FILLER unangetastet
003100*----------------------------------------------------------------*
003200 01  CMD-VERB-VIEW REDEFINES COMMAND-LINE-RECORD.
003300     05  FILLER                      PIC X(250).
003400     05  CVV-VERB-TEXT               PIC X(10).
003500     05  FILLER                      PIC X(240).
