?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100 
000200* Sourcesafe-Module
?SEARCH  =EZMMEALC
?SEARCH  =EZMCMDLC
000300 
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000400 
000500 IDENTIFICATION DIVISION.
000600 
000700 PROGRAM-ID.    EZMDRV0O.
000800 AUTHOR.        H. FISCHER.
000900 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001000 DATE-WRITTEN.  1994-07-01.
001100 DATE-COMPILED.
001200 SECURITY.      NUR FUER INTERNE VERWENDUNG - WSOFT INTERN.
001300 
001400*****************************************************************
001500* Letzte Aenderung :: 2019-07-02
001600* Letzte Version   :: A.00.03
001700* Kurzbeschreibung  :: EZMealPlan - Testtreiber: liest Kommando-
001800*                      zeilen aus CMDFILE, ruft EZMCRT0M bzw.
001900*                      EZMRMV0M auf und schreibt das Ergebnis
002000*                      jeder Zeile nach RPTFILE
002100* Auftrag           :: EZMNEW-3
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers.   | Datum      | von | Kommentar                         *
002700*---------|------------|-----|-----------------------------------*
002800*A.00.00  | 1994-07-01 | hf  | Neuerstellung als allgemeiner
002900*         |            |     | Checkout-Testtreiber (generisch,
003000*         |            |     | ein CALL, ein DISPLAY)
003100*A.00.01  | 1998-12-03 | kl  | Jahr-2000-Pruefung: keine Datums-
003200*         |            |     | felder in diesem Modul betroffen
003300*A.00.02  | 2019-06-19 | mh  | Ticket EZMNEW-3: Umbau auf CALL
003400*         |            |     | EZMCRT0M/EZMRMV0M, SQL-/TAL-
003500*         |            |     | Startuptext-Logik entfernt
003600*A.00.03  | 2019-07-02 | mh  | Wunschliste um Fixture-Zeilen
003700*         |            |     | ergaenzt, damit remove testbar ist
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Dieses Modul ist der Selbsttest-Treiber fuer die beiden
004300* Module EZMCRT0M und EZMRMV0M. Er liest je Satz aus CMDFILE
004400* eine "create/remove/delete"-Zeile, fuehrt anhand des
004500* fuehrenden
004600* Verbs den passenden CALL aus, pflegt dabei die beiden Listen
004700* WS-RECIPES-TABLE (Rezeptliste) und WS-WISHLIST-TABLE
004800* (Wunschliste) im Arbeitsspeicher und schreibt zu jeder
004900* Kommandozeile eine Ergebniszeile nach RPTFILE. Ausserhalb
005000* dieses Testtreibers findet in der EZMealPlan-Batchstrecke
005100* selbst kein Datei-Ein-/Ausgang statt.
005200*
005300******************************************************************
005400 
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_!§$%&/=*+".
006400 
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CMD-FILE ASSIGN TO "CMDFILE"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS CMD-FILE-STATUS.
007000     SELECT RPT-FILE ASSIGN TO "RPTFILE"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS RPT-FILE-STATUS.
007300 
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CMD-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  CMD-FILE-RECORD             PIC X(80).
007900 
008000 FD  RPT-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  RPT-FILE-RECORD             PIC X(132).
008300 
008400 WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------*
008600* Aufrufzaehler dieses Moduls (Standalone-Feld, wie im ganzen Haus
008700* ueblich fuer einfache Betriebszaehler)
008800*----------------------------------------------------------------*
008900 77          WS-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
009000 
009100*----------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*----------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-I1               PIC S9(04) COMP.
009600     05      C4-I2               PIC S9(04) COMP.
009700     05      FILLER              PIC X(01).
009800 
009900*----------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K
010100*----------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08) VALUE "EZMDRV0O".
010400     05      FILLER              PIC X(01).
010500 
010600*----------------------------------------------------------------*
010700* Conditional-Felder
010800*----------------------------------------------------------------*
010900 01          SCHALTER.
011000     05      CMD-FILE-STATUS     PIC X(02).
011100         88  CMD-FILE-OK                     VALUE "00".
011200         88  CMD-FILE-NOK                    VALUE "01" THRU "99".
011300     05      CMD-REC-STAT REDEFINES CMD-FILE-STATUS.
011400         10  CMD-FILE-STATUS1    PIC X.
011500             88 CMD-FILE-EOF                 VALUE "1".
011600         10                      PIC X.
011700 
011800     05      RPT-FILE-STATUS     PIC X(02).
011900         88  RPT-FILE-OK                     VALUE "00".
012000         88  RPT-FILE-NOK                    VALUE "01" THRU "99".
012100 
012200     05      MSG-STATUS          PIC 9       VALUE ZERO.
012300         88  MSG-OK                          VALUE ZERO.
012400         88  MSG-EOF                         VALUE 1.
012500 
012600     05      PRG-STATUS          PIC 9       VALUE ZERO.
012700         88  PRG-OK                          VALUE ZERO.
012800         88  PRG-ABBRUCH                     VALUE 1.
012900 
013000     05      FILLER              PIC X(01).
013100 
013200*----------------------------------------------------------------*
013300* Kopie der Kommandozeilen-Struktur - siehe EZMCMDLC; die Meal-/
013400* Ingredient-Struktur (EZMMEALC) gehoert nur EZMCRT0M, der
013500* Treiber haelt seine eigenen WS-CRT-/WS-RP-/WS-WL-Felder
013600*----------------------------------------------------------------*
013700 COPY EZMCMDLC.
013800 
013900*----------------------------------------------------------------*
014000* Rezeptliste (Praefix WS-RP) - waechst durch erfolgreiche
014100* create-Kommandos, schrumpft durch delete-Kommandos
014200*----------------------------------------------------------------*
014300 01          WS-RECIPES-INFO.
014400     05      WS-RECIPES-COUNT    PIC 9(03) VALUE ZERO.
014500     05      WS-RECIPES-TABLE OCCURS 20 TIMES.
014600         10  WS-RP-NAME              PIC X(50).
014700         10  WS-RP-ING-COUNT         PIC 9(03).
014800         10  WS-RP-ING-TABLE OCCURS 50 TIMES.
014900             15 WS-RP-ING-NAME       PIC X(30).
015000             15 WS-RP-ING-PRICE      PIC S9(5)V99.
015100         10  WS-RP-TOTAL-PRICE       PIC S9(7)V99.
015200         10  FILLER                  PIC X(20).
015300     05      FILLER                  PIC X(01).
015400 
015500*----------------------------------------------------------------*
015600* Wunschliste (Praefix WS-WL) - als Fixture in C000-INIT befuellt,
015700* schrumpft durch remove-Kommandos
015800*----------------------------------------------------------------*
015900 01          WS-WISHLIST-INFO.
016000     05      WS-WISHLIST-COUNT   PIC 9(03) VALUE ZERO.
016100     05      WS-WISHLIST-TABLE OCCURS 20 TIMES.
016200         10  WS-WL-NAME              PIC X(50).
016300         10  WS-WL-ING-COUNT         PIC 9(03).
016400         10  WS-WL-ING-TABLE OCCURS 50 TIMES.
016500             15 WS-WL-ING-NAME       PIC X(30).
016600             15 WS-WL-ING-PRICE      PIC S9(5)V99.
016700         10  WS-WL-TOTAL-PRICE       PIC S9(7)V99.
016800         10  FILLER                  PIC X(20).
016900     05      FILLER                  PIC X(01).
017000 
017100*----------------------------------------------------------------*
017200* Anzeigefelder fuer die Reportzeile (Praefix WS)
017300*----------------------------------------------------------------*
017400 01          WS-EDIT-FELDER.
017500     05      WS-DISPLAY-COUNT    PIC 9(03) VALUE ZERO.
017600*            Alternative Sicht: Anzeigeformat fuer Reportzeile
017700     05      WS-DISPLAY-COUNT-EDIT REDEFINES WS-DISPLAY-COUNT
017800                                 PIC ZZ9.
017900     05      WS-DISPLAY-TOTAL    PIC S9(7)V99 VALUE ZERO.
018000*            Alternative Sicht: Anzeigeformat mit Vorzeichen
018100     05      WS-DISPLAY-TOTAL-EDIT REDEFINES WS-DISPLAY-TOTAL
018200                                 PIC -(6)9.99.
018300     05      FILLER              PIC X(01).
018400 
018500*----------------------------------------------------------------*
018600* Reportzeile (Praefix ZEILE, wie im Rest des Hauses)
018700*----------------------------------------------------------------*
018800 01          ZEILE               PIC X(80) VALUE SPACES.
018900 
019000*----------------------------------------------------------------*
019100* Sicht auf ZEILE fuer die Konsolenausgabe: Modulname getrennt
019200* vom eigentlichen Meldungstext
019300*----------------------------------------------------------------*
019400 01          ZEILE-VIEW REDEFINES ZEILE.
019500     05      ZV-MODUL            PIC X(08).
019600     05      ZV-MELDUNG          PIC X(72).
019700 
019800*----------------------------------------------------------------*
019900* Parameteruebergabe an EZMCRT0M - muss byte-identisch mit dessen
020000* eigener LINKAGE SECTION sein
020100*----------------------------------------------------------------*
020200 01          WS-CRT-LINK-REC.
020300     05      WS-CRT-HDR.
020400         10  WS-CRT-RC               PIC S9(04) COMP.
020500     05      WS-CRT-CMD-LINE.
020600         10  WS-CRT-RAW-TEXT         PIC X(250).
020700         10  WS-CRT-LOWER-TEXT       PIC X(250).
020800     05      WS-CRT-MEAL-OUT.
020900         10  WS-CRT-MEAL-NAME        PIC X(50).
021000         10  WS-CRT-MEAL-ING-COUNT   PIC 9(03).
021100         10  WS-CRT-MEAL-ING-TABLE OCCURS 50 TIMES.
021200             15 WS-CRT-ING-NAME      PIC X(30).
021300             15 WS-CRT-ING-PRICE     PIC S9(5)V99.
021400         10  WS-CRT-MEAL-TOTAL-PRICE PIC S9(7)V99.
021500     05      WS-CRT-ERROR-INFO.
021600         10  WS-CRT-ERR-ING-NAME     PIC X(30).
021700     05      FILLER                  PIC X(01).
021800 
021900*----------------------------------------------------------------*
022000* Parameteruebergabe an EZMRMV0M - muss byte-identisch mit dessen
022100* eigener LINKAGE SECTION sein
022200*----------------------------------------------------------------*
022300 01          WS-RMV-LINK-REC.
022400     05      WS-RMV-HDR.
022500         10  WS-RMV-RC               PIC S9(04) COMP.
022600     05      WS-RMV-CMD-LINE.
022700         10  WS-RMV-RAW-TEXT         PIC X(250).
022800         10  WS-RMV-LOWER-TEXT       PIC X(250).
022900     05      WS-RMV-WISHLIST-INOUT.
023000         10  WS-RMV-WISHLIST-COUNT   PIC 9(03).
023100         10  WS-RMV-WISHLIST-TABLE OCCURS 20 TIMES.
023200             15 WS-RMV-WL-NAME           PIC X(50).
023300             15 WS-RMV-WL-ING-COUNT      PIC 9(03).
023400             15 WS-RMV-WL-ING-TABLE OCCURS 50 TIMES.
023500                 20 WS-RMV-WL-ING-NAME   PIC X(30).
023600                 20 WS-RMV-WL-ING-PRICE  PIC S9(5)V99.
023700             15 WS-RMV-WL-TOTAL-PRICE    PIC S9(7)V99.
023800             15 FILLER                   PIC X(20).
023900     05      WS-RMV-RECIPES-INOUT.
024000         10  WS-RMV-RECIPES-COUNT    PIC 9(03).
024100         10  WS-RMV-RECIPES-TABLE OCCURS 20 TIMES.
024200             15 WS-RMV-RP-NAME           PIC X(50).
024300             15 WS-RMV-RP-ING-COUNT      PIC 9(03).
024400             15 WS-RMV-RP-ING-TABLE OCCURS 50 TIMES.
024500                 20 WS-RMV-RP-ING-NAME   PIC X(30).
024600                 20 WS-RMV-RP-ING-PRICE  PIC S9(5)V99.
024700             15 WS-RMV-RP-TOTAL-PRICE    PIC S9(7)V99.
024800             15 FILLER                   PIC X(20).
024900     05      WS-RMV-REMOVED-MEAL.
025000         10  WS-RMV-REM-NAME         PIC X(50).
025100         10  WS-RMV-REM-ING-COUNT    PIC 9(03).
025200         10  WS-RMV-REM-ING-TABLE OCCURS 50 TIMES.
025300             15 WS-RMV-REM-ING-NAME      PIC X(30).
025400             15 WS-RMV-REM-ING-PRICE     PIC S9(5)V99.
025500         10  WS-RMV-REM-TOTAL-PRICE  PIC S9(7)V99.
025600         10  FILLER                  PIC X(20).
025700     05      WS-RMV-NEW-LIST-COUNT   PIC 9(03).
025800     05      FILLER                  PIC X(01).
025900 
026000 PROCEDURE DIVISION.
026100******************************************************************
026200* Steuerungs-Section
026300******************************************************************
026400 A100-STEUERUNG SECTION.
026500 A100-00.
026600**  ---> wenn SWITCH-15 gesetzt ist, nur Modulname zeigen
026700     IF  SHOW-VERSION
026800         DISPLAY K-MODUL " - siehe DATE-COMPILED"
026900         STOP RUN
027000     END-IF
027100 
027200     PERFORM B000-VORLAUF THRU B000-99
027300     IF  NOT PRG-ABBRUCH
027400         PERFORM B100-VERARBEITUNG THRU B100-99
027500     END-IF
027600     PERFORM B090-ENDE THRU B090-99
027700     STOP RUN
027800     .
027900 A100-99.
028000     EXIT.
028100 
028200******************************************************************
028300* Vorlauf: Dateien oeffnen, Fixture-Wunschliste aufbauen
028400******************************************************************
028500 B000-VORLAUF SECTION.
028600 B000-00.
028700     PERFORM C000-INIT THRU C000-99
028800 
028900     OPEN INPUT CMD-FILE
029000     IF  CMD-FILE-NOK
029100         DISPLAY K-MODUL ": CMDFILE nicht geoeffnet, FILE-STATUS "
029200                          CMD-FILE-STATUS
029300         SET PRG-ABBRUCH TO TRUE
029400         EXIT SECTION
029500     END-IF
029600 
029700     OPEN OUTPUT RPT-FILE
029800     IF  RPT-FILE-NOK
029900         DISPLAY K-MODUL ": RPTFILE nicht geoeffnet, FILE-STATUS "
030000                          RPT-FILE-STATUS
030100         SET PRG-ABBRUCH TO TRUE
030200         EXIT SECTION
030300     END-IF
030400     .
030500 B000-99.
030600     EXIT.
030700 
030800******************************************************************
030900* Ende: Dateien schliessen
031000******************************************************************
031100 B090-ENDE SECTION.
031200 B090-00.
031300     IF  CMD-FILE-OK OR CMD-FILE-EOF
031400         CLOSE CMD-FILE
031500     END-IF
031600     IF  RPT-FILE-OK
031700         CLOSE RPT-FILE
031800     END-IF
031900 
032000     IF  PRG-ABBRUCH
032100         DISPLAY K-MODUL ": Verarbeitung abgebrochen"
032200     ELSE
032300         DISPLAY K-MODUL ": Verarbeitung beendet, "
032400                          WS-CALL-COUNT " Kommando(s)"
032500     END-IF
032600     .
032700 B090-99.
032800     EXIT.
032900 
033000******************************************************************
033100* Verarbeitung: Kommandodatei satzweise lesen und verteilen
033200******************************************************************
033300 B100-VERARBEITUNG SECTION.
033400 B100-00.
033500     PERFORM C100-READ-COMMAND THRU C100-99
033600 
033700     PERFORM D100-DISPATCH-ONE THRU D100-99
033800             UNTIL MSG-EOF
033900     .
034000 B100-99.
034100     EXIT.
034200 
034300******************************************************************
034400* Initialisierung von Feldern und Strukturen sowie Aufbau der
034500* Fixture-Wunschliste (im Echtbetrieb wuerde die Wunschliste von
034600* vorgelagerten Kommandos, hier ausserhalb des Slices, gefuellt)
034700******************************************************************
034800 C000-INIT SECTION.
034900 C000-00.
035000     INITIALIZE SCHALTER
035100                WS-RECIPES-INFO
035200                WS-WISHLIST-INFO
035300                WS-EDIT-FELDER
035400 
035500     MOVE 1                  TO WS-WISHLIST-COUNT
035600     MOVE "HAFERBREI"        TO WS-WL-NAME (1)
035700     MOVE 2                  TO WS-WL-ING-COUNT (1)
035800     MOVE "HAFERFLOCKEN"     TO WS-WL-ING-NAME (1 1)
035900     MOVE 1.20                  TO WS-WL-ING-PRICE (1 1)
036000     MOVE "MILCH"             TO WS-WL-ING-NAME (1 2)
036100     MOVE 0.80                  TO WS-WL-ING-PRICE (1 2)
036200     MOVE 2.00                  TO WS-WL-TOTAL-PRICE (1)
036300 
036400     ADD 1                    TO WS-WISHLIST-COUNT
036500     MOVE "TOAST"             TO WS-WL-NAME (2)
036600     MOVE 1                   TO WS-WL-ING-COUNT (2)
036700     MOVE "BROT"              TO WS-WL-ING-NAME (2 1)
036800     MOVE 0.50                  TO WS-WL-ING-PRICE (2 1)
036900     MOVE 0.50                  TO WS-WL-TOTAL-PRICE (2)
037000     .
037100 C000-99.
037200     EXIT.
037300 
037400******************************************************************
037500* Einen Kommandosatz aus CMDFILE lesen und die Kleinschreibfassung
037600* fuer die spaetere Verbpruefung bilden
037700******************************************************************
037800 C100-READ-COMMAND SECTION.
037900 C100-00.
038000     MOVE SPACES TO CMD-RAW-TEXT CMD-LOWER-TEXT
038100 
038200     READ CMD-FILE INTO CMD-RAW-TEXT
038300         AT END
038400             SET MSG-EOF TO TRUE
038500         NOT AT END
038600             ADD 1 TO WS-CALL-COUNT
038700             MOVE CMD-RAW-TEXT TO CMD-LOWER-TEXT
038800             INSPECT CMD-LOWER-TEXT CONVERTING
038900                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039000              TO "abcdefghijklmnopqrstuvwxyz"
039100     END-READ
039200     .
039300 C100-99.
039400     EXIT.
039500 
039600******************************************************************
039700* Einen gelesenen Kommandosatz anhand des fuehrenden Verbs an
039800* EZMCRT0M oder EZMRMV0M verteilen und danach den naechsten Satz
039900* lesen
040000******************************************************************
040100 D100-DISPATCH-ONE SECTION.
040200 D100-00.
040300**  ---> CVV-VERB-TEXT (CMD-VERB-VIEW) statt CMD-LOWER-TEXT
040400**      ref-mod, damit das fuehrende Verb ueber die eigens dafuer
040500**      vorgesehene Kurzsicht erkannt wird
040600     EVALUATE TRUE
040700         WHEN CVV-VERB-TEXT (1:6) = "create"
040800             PERFORM F100-CALL-CREATE THRU F100-99
040900         WHEN CVV-VERB-TEXT (1:6) = "remove"
041000             PERFORM F200-CALL-REMOVE THRU F200-99
041100         WHEN CVV-VERB-TEXT (1:6) = "delete"
041200             PERFORM F200-CALL-REMOVE THRU F200-99
041300         WHEN OTHER
041400             PERFORM Z100-BAD-COMMAND THRU Z100-99
041500     END-EVALUATE
041600 
041700     PERFORM C100-READ-COMMAND THRU C100-99
041800     .
041900 D100-99.
042000     EXIT.
042100 
042200******************************************************************
042300* CALL EZMCRT0M: Mahlzeit anlegen und - bei Erfolg - in die
042400* Rezeptliste einsortieren
042500******************************************************************
042600 F100-CALL-CREATE SECTION.
042700 F100-00.
042800     INITIALIZE WS-CRT-LINK-REC
042900     MOVE CMD-RAW-TEXT   TO WS-CRT-RAW-TEXT
043000     MOVE CMD-LOWER-TEXT TO WS-CRT-LOWER-TEXT
043100 
043200     CALL "EZMCRT0M" USING WS-CRT-LINK-REC
043300 
043400     EVALUATE WS-CRT-RC
043500         WHEN ZERO
043600             PERFORM F110-STORE-CREATED-MEAL THRU F110-99
043700             PERFORM G100-WRITE-CREATE-LINE THRU G100-99
043800         WHEN OTHER
043900             PERFORM G200-WRITE-ERROR-LINE THRU G200-99
044000     END-EVALUATE
044100     .
044200 F100-99.
044300     EXIT.
044400 
044500******************************************************************
044600* Die von EZMCRT0M gelieferte Mahlzeit an das Ende von
044700* WS-RECIPES-TABLE anhaengen
044800******************************************************************
044900 F110-STORE-CREATED-MEAL SECTION.
045000 F110-00.
045100     IF  WS-RECIPES-COUNT >= 20
045200         DISPLAY K-MODUL ": Rezeptliste voll, Mahlzeit verworfen"
045300         EXIT SECTION
045400     END-IF
045500 
045600     ADD 1 TO WS-RECIPES-COUNT
045700     MOVE WS-CRT-MEAL-NAME TO WS-RP-NAME (WS-RECIPES-COUNT)
045800     MOVE WS-CRT-MEAL-ING-COUNT
045900                       TO WS-RP-ING-COUNT (WS-RECIPES-COUNT)
046000 
046100     PERFORM F115-COPY-ONE-ING THRU F115-99
046200             VARYING C4-I1 FROM 1 BY 1
046300             UNTIL C4-I1 > WS-CRT-MEAL-ING-COUNT
046400 
046500     MOVE WS-CRT-MEAL-TOTAL-PRICE
046600                       TO WS-RP-TOTAL-PRICE (WS-RECIPES-COUNT)
046700     .
046800 F110-99.
046900     EXIT.
047000 
047100******************************************************************
047200* Eine Zutat von WS-CRT-MEAL-ING-TABLE nach WS-RP-ING-TABLE
047300* kopieren (Aufruf mit PERFORM ... VARYING C4-I1)
047400******************************************************************
047500 F115-COPY-ONE-ING SECTION.
047600 F115-00.
047700     MOVE WS-CRT-ING-NAME (C4-I1)
047800                     TO WS-RP-ING-NAME (WS-RECIPES-COUNT, C4-I1)
047900     MOVE WS-CRT-ING-PRICE (C4-I1)
048000                     TO WS-RP-ING-PRICE (WS-RECIPES-COUNT, C4-I1)
048100     .
048200 F115-99.
048300     EXIT.
048400 
048500******************************************************************
048600* CALL EZMRMV0M: Wunschliste bzw. Rezeptliste hinueberreichen,
048700* Aufruf durchfuehren und die - bei Erfolg - veraenderten Listen
048800* zurueckuebernehmen
048900******************************************************************
049000 F200-CALL-REMOVE SECTION.
049100 F200-00.
049200     INITIALIZE WS-RMV-LINK-REC
049300     MOVE CMD-RAW-TEXT   TO WS-RMV-RAW-TEXT
049400     MOVE CMD-LOWER-TEXT TO WS-RMV-LOWER-TEXT
049500     MOVE WS-WISHLIST-COUNT TO WS-RMV-WISHLIST-COUNT
049600     MOVE WS-WISHLIST-TABLE TO WS-RMV-WISHLIST-TABLE
049700     MOVE WS-RECIPES-COUNT  TO WS-RMV-RECIPES-COUNT
049800     MOVE WS-RECIPES-TABLE  TO WS-RMV-RECIPES-TABLE
049900 
050000     CALL "EZMRMV0M" USING WS-RMV-LINK-REC
050100 
050200     EVALUATE WS-RMV-RC
050300         WHEN ZERO
050400             MOVE WS-RMV-WISHLIST-COUNT TO WS-WISHLIST-COUNT
050500             MOVE WS-RMV-WISHLIST-TABLE TO WS-WISHLIST-TABLE
050600             MOVE WS-RMV-RECIPES-COUNT  TO WS-RECIPES-COUNT
050700             MOVE WS-RMV-RECIPES-TABLE  TO WS-RECIPES-TABLE
050800             PERFORM G300-WRITE-REMOVE-LINE THRU G300-99
050900         WHEN OTHER
051000             PERFORM G200-WRITE-ERROR-LINE THRU G200-99
051100     END-EVALUATE
051200     .
051300 F200-99.
051400     EXIT.
051500 
051600******************************************************************
051700* Reportzeile fuer ein erfolgreich angelegtes MEAL-RECORD
051800******************************************************************
051900 G100-WRITE-CREATE-LINE SECTION.
052000 G100-00.
052100     MOVE WS-CRT-MEAL-ING-COUNT TO WS-DISPLAY-COUNT
052200     MOVE WS-CRT-MEAL-TOTAL-PRICE TO WS-DISPLAY-TOTAL
052300     STRING "CREATE OK  : " DELIMITED BY SIZE,
052400            WS-CRT-MEAL-NAME       DELIMITED BY SPACE,
052500            " (" DELIMITED BY SIZE,
052600            WS-DISPLAY-COUNT-EDIT  DELIMITED BY SIZE,
052700            " Zutaten, Summe " DELIMITED BY SIZE,
052800            WS-DISPLAY-TOTAL-EDIT  DELIMITED BY SIZE,
052900            ")" DELIMITED BY SIZE
053000       INTO ZEILE
053100     END-STRING
053200     WRITE RPT-FILE-RECORD FROM ZEILE
053300     .
053400 G100-99.
053500     EXIT.
053600 
053700******************************************************************
053800* Reportzeile fuer einen fehlgeschlagenen CALL (Preisformat,
053900* Duplikat oder unbekanntes Kommando)
054000******************************************************************
054100 G200-WRITE-ERROR-LINE SECTION.
054200 G200-00.
054300     STRING "FEHLER     : " DELIMITED BY SIZE,
054400            CMD-RAW-TEXT (1:60) DELIMITED BY SIZE
054500       INTO ZEILE
054600     END-STRING
054700     WRITE RPT-FILE-RECORD FROM ZEILE
054800     .
054900 G200-99.
055000     EXIT.
055100 
055200******************************************************************
055300* Reportzeile fuer eine erfolgreich entfernte Mahlzeit
055400******************************************************************
055500 G300-WRITE-REMOVE-LINE SECTION.
055600 G300-00.
055700     MOVE WS-RMV-NEW-LIST-COUNT TO WS-DISPLAY-COUNT
055800     STRING "REMOVE OK  : " DELIMITED BY SIZE,
055900            WS-RMV-REM-NAME        DELIMITED BY SPACE,
056000            " (neue Listengroesse " DELIMITED BY SIZE,
056100            WS-DISPLAY-COUNT-EDIT  DELIMITED BY SIZE,
056200            ")" DELIMITED BY SIZE
056300       INTO ZEILE
056400     END-STRING
056500     WRITE RPT-FILE-RECORD FROM ZEILE
056600     .
056700 G300-99.
056800     EXIT.
056900 
057000******************************************************************
057100* Fehlermeldung: Kommandozeile beginnt mit keinem der drei
057200* bekannten Verben
057300******************************************************************
057400 Z100-BAD-COMMAND SECTION.
057500 Z100-00.
057600     STRING K-MODUL DELIMITED BY SPACE,
057700            ": unbekanntes Kommando >" DELIMITED BY SIZE,
057800            CMD-RAW-TEXT (1:40) DELIMITED BY SIZE,
057900            "<"             DELIMITED BY SIZE
058000       INTO ZEILE
058100     END-STRING
058200     DISPLAY ZEILE
058300     PERFORM G200-WRITE-ERROR-LINE THRU G200-99
058400     .
058500 Z100-99.
058600     EXIT.
