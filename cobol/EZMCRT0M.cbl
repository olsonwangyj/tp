?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
000100 
000200* Sourcesafe-Modul
?SEARCH  =EZMMEALC
000300 
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000400 
000500 IDENTIFICATION DIVISION.
000600 
000700 PROGRAM-ID.    EZMCRT0M.
000800 AUTHOR.        K. LORENZ.
000900 INSTALLATION.  WSOFT ANWENDUNGSENTWICKLUNG.
001000 DATE-WRITTEN.  1994-05-09.
001100 DATE-COMPILED.
001200 SECURITY.      NUR FUER INTERNE VERWENDUNG - WSOFT INTERN.
001300 
001400*****************************************************************
001500* Letzte Aenderung :: 2019-06-19
001600* Letzte Version   :: A.00.03
001700* Kurzbeschreibung  :: EZMealPlan - CreateCommand: baut aus einer
001800*                      "create /mname ... /ing ..."-Zeile einen
001900*                      MEAL-RECORD mit sortierter Zutatenliste
002000* Auftrag           :: EZMNEW-1
002100*
002200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers.   | Datum      | von | Kommentar                         *
002600*---------|------------|-----|-----------------------------------*
002700*A.00.00  | 1994-05-09 | kl  | Neuerstellung
002800*A.00.01  | 1994-11-22 | rw  | Rundung Zutatenpreis auf 2 Dez.
002900*A.00.02  | 1998-12-03 | kl  | Jahr-2000-Pruefung: keine Datums-
003000*         |            |     | felder in diesem Modul betroffen
003100*A.00.03  | 2019-06-19 | mh  | Ticket EZMNEW-1: Duplikatspruefung
003200*         |            |     | vor dem Einsortieren ergaenzt
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Dieses Modul legt aus einer "create"-Kommandozeile der
003800* EZMealPlan-Anwendung ein MEAL-RECORD an. Es sucht die
003900* Marken /mname und /ing, zerlegt den Zutatenteil in
004000* einzelne Name(Preis)-Tokens, prueft Preisformat und Duplikate,
004100* sortiert die Zutatenliste aufsteigend nach Name und bildet die
004200* Summe MEAL-TOTAL-PRICE. Kein Datei-Ein-/Ausgang in diesem
004300* Modul - das uebernimmt der Testtreiber EZMDRV0O.
004400*
004500******************************************************************
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION
005200     CLASS ALPHNUM IS "0123456789"
005300                      "abcdefghijklmnopqrstuvwxyz"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " .,;-_!§$%&/=*+".
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900 
006000 DATA DIVISION.
006100 FILE SECTION.
006200 
006300 WORKING-STORAGE SECTION.
006400*----------------------------------------------------------------*
006500* Aufrufzaehler dieses Moduls (Standalone-Feld, wie im ganzen Haus
006600* ueblich fuer einfache Betriebszaehler)
006700*----------------------------------------------------------------*
006800 77          WS-CALL-COUNT           PIC S9(04) COMP VALUE ZERO.
006900 
007000*----------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200*----------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-LEN              PIC S9(04) COMP.
007500     05      C4-PTR              PIC S9(04) COMP.
007600     05      C4-I1               PIC S9(04) COMP.
007700     05      C4-I2               PIC S9(04) COMP.
007800     05      FILLER              PIC X(01).
007900 
008000*----------------------------------------------------------------*
008100* Felder mit konstantem Inhalt: Praefix K
008200*----------------------------------------------------------------*
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL             PIC X(08) VALUE "EZMCRT0M".
008500     05      FILLER              PIC X(01).
008600 
008700*----------------------------------------------------------------*
008800* Conditional-Felder
008900*----------------------------------------------------------------*
009000 01          SCHALTER.
009100     05      PRG-STATUS          PIC 9       VALUE ZERO.
009200         88  PRG-OK                          VALUE ZERO.
009300         88  PRG-ABBRUCH                     VALUE 1.
009400     05      WS-PRICE-VALID-SW   PIC X(03)   VALUE "YES".
009500         88  WS-PRICE-VALID                  VALUE "YES".
009600         88  WS-PRICE-INVALID                VALUE "NO ".
009700     05      FILLER              PIC X(01).
009800 
009900*----------------------------------------------------------------*
010000* Suche der Marken /mname und /ing (Praefix WS)
010100*----------------------------------------------------------------*
010200 01          WS-MARKER-FIELDER.
010300     05      WS-MNAME-POS        PIC S9(04) COMP VALUE ZERO.
010400         88  MNAME-FOUND                     VALUE 1 THRU 9999.
010500     05      WS-ING-POS          PIC S9(04) COMP VALUE ZERO.
010600         88  ING-MARKER-FOUND                VALUE 1 THRU 9999.
010700     05      FILLER              PIC X(01).
010800 
010900*----------------------------------------------------------------*
011000* Allgemeines Trimm-Arbeitsfeld (Praefix WS), von U100-TRIM-SCAN
011100* benutzt, um fuehrende/folgende Blanks aus einem Textausschnitt
011200* zu entfernen
011300*----------------------------------------------------------------*
011400 01          WS-SCAN-FELDER.
011500     05      WS-SCAN-TEXT        PIC X(250).
011600     05      WS-SCAN-START       PIC S9(04) COMP.
011700     05      WS-SCAN-LEN         PIC S9(04) COMP.
011800     05      FILLER              PIC X(01).
011900 
012000*----------------------------------------------------------------*
012100* Zutatentext nach /ing und dessen Zerlegung in Tokens
012200*----------------------------------------------------------------*
012300 01          WS-INGTEXT-FELDER.
012400     05      WS-ING-TEXT         PIC X(220).
012500     05      WS-ING-TEXT-LEN     PIC S9(04) COMP VALUE ZERO.
012600     05      WS-ING-PTR          PIC S9(04) COMP VALUE 1.
012700     05      WS-ING-TOKEN        PIC X(60).
012800     05      FILLER              PIC X(01).
012900 
013000*----------------------------------------------------------------*
013100* Zerlegung eines Tokens in Name(Preis)
013200*----------------------------------------------------------------*
013300 01          WS-TOKEN-FELDER.
013400     05      WS-ING-PRICE-PART   PIC X(20).
013500     05      WS-PAREN-OPEN-POS   PIC S9(04) COMP VALUE ZERO.
013600     05      WS-PAREN-CLOSE-POS  PIC S9(04) COMP VALUE ZERO.
013700 
013800*----------------------------------------------------------------*
013900* Alternative Sicht auf WS-ING-PRICE-PART: erstes Zeichen isoliert
014000* fuer die Vorzeichenpruefung
014100*----------------------------------------------------------------*
014200 01          WS-PRICE-PART-VIEW REDEFINES WS-TOKEN-FELDER.
014300     05      WS-PRICE-FIRST-CHAR PIC X(01).
014400     05      FILLER               PIC X(01).
014500     05      FILLER               PIC X(18).
014600     05      FILLER               PIC S9(04) COMP.
014700     05      FILLER               PIC S9(04) COMP.
014800 
014900*----------------------------------------------------------------*
015000* Preis-Arbeitsfelder: Zerlegung Vorzeichen/Ganzzahl/Dezimalteil
015100*----------------------------------------------------------------*
015200 01          WS-PRICE-FELDER.
015300     05      WS-PRICE-SIGN       PIC S9(01) COMP VALUE +1.
015400     05      WS-PRICE-DIGIT-START
015500                                 PIC S9(04) COMP VALUE 1.
015600     05      WS-PRICE-INT-TXT    PIC X(10) VALUE SPACES.
015700     05      WS-PRICE-DEC-TXT    PIC X(04) VALUE SPACES.
015800     05      WS-PRICE-INT-NUM    PIC 9(07) VALUE ZERO.
015900     05      WS-PRICE-DEC-NUM    PIC 9(04) VALUE ZERO.
016000*            Alternative Sicht Ganzzahlteil: fuer Fehleranzeige
016100     05      WS-PRICE-INT-EDIT REDEFINES WS-PRICE-INT-NUM
016200                                 PIC -(6)9.
016300     05      FILLER              PIC X(01).
016400 
016500*----------------------------------------------------------------*
016600* Fehlermeldezeile (Praefix ZEILE, wie im Rest des Hauses)
016700*----------------------------------------------------------------*
016800 01          ZEILE               PIC X(80) VALUE SPACES.
016900 
017000*----------------------------------------------------------------*
017100* Sicht auf ZEILE fuer die Konsolenausgabe: Modulname getrennt
017200* vom eigentlichen Meldungstext
017300*----------------------------------------------------------------*
017400 01          ZEILE-VIEW REDEFINES ZEILE.
017500     05      ZV-MODUL            PIC X(08).
017600     05      ZV-MELDUNG          PIC X(72).
017700 
017800*----------------------------------------------------------------*
017900* Kopie der Meal-/Ingredient-Struktur - siehe EZMMEALC
018000*----------------------------------------------------------------*
018100 COPY EZMMEALC.
018200 
018300 LINKAGE SECTION.
018400*-->    Uebergabe aus Hauptprogramm (Testtreiber EZMDRV0O)
018500 01     LINK-REC.
018600     05  LINK-HDR.
018700         10 LINK-RC              PIC S9(04) COMP.
018800*            0    = OK
018900*           10    = Ungueltiges Preisformat
019000*           20    = Zutat doppelt vorhanden
019100*         9999    = Programmabbruch - Aufrufer muss reagieren
019200     05  LINK-CMD-LINE.
019300         10 LINK-RAW-TEXT        PIC X(250).
019400         10 LINK-LOWER-TEXT      PIC X(250).
019500     05  LINK-MEAL-OUT.
019600         10 LINK-MEAL-NAME       PIC X(50).
019700         10 LINK-MEAL-ING-COUNT  PIC 9(03).
019800         10 LINK-MEAL-ING-TABLE OCCURS 50 TIMES.
019900             15 LINK-ING-NAME    PIC X(30).
020000             15 LINK-ING-PRICE   PIC S9(5)V99.
020100         10 LINK-MEAL-TOTAL-PRICE
020200                                 PIC S9(7)V99.
020300     05  LINK-ERROR-INFO.
020400         10 LINK-ERR-ING-NAME    PIC X(30).
020500     05  FILLER                  PIC X(01).
020600 
020700 
020800 PROCEDURE DIVISION USING LINK-REC.
020900******************************************************************
021000* Steuerungs-Section
021100******************************************************************
021200 A100-STEUERUNG SECTION.
021300 A100-00.
021400**  ---> wenn SWITCH-15 gesetzt ist, nur Modulname zeigen
021500     IF  SHOW-VERSION
021600         DISPLAY K-MODUL " - siehe DATE-COMPILED"
021700         EXIT PROGRAM
021800     END-IF
021900 
022000     PERFORM B000-VORLAUF THRU B000-99
022100     PERFORM B100-VERARBEITUNG THRU B100-99
022200     PERFORM B090-ENDE THRU B090-99
022300     EXIT PROGRAM
022400     .
022500 A100-99.
022600     EXIT.
022700 
022800******************************************************************
022900* Vorlauf
023000******************************************************************
023100 B000-VORLAUF SECTION.
023200 B000-00.
023300     PERFORM C000-INIT THRU C000-99
023400     .
023500 B000-99.
023600     EXIT.
023700 
023800******************************************************************
023900* Ende: Ergebnis in LINK-REC uebertragen
024000******************************************************************
024100 B090-ENDE SECTION.
024200 B090-00.
024300     IF  PRG-ABBRUCH
024400         IF  LINK-RC = ZERO
024500             MOVE 9999 TO LINK-RC
024600         END-IF
024700         EXIT SECTION
024800     END-IF
024900 
025000     MOVE MEAL-NAME          TO LINK-MEAL-NAME
025100     MOVE MEAL-ING-COUNT     TO LINK-MEAL-ING-COUNT
025200     PERFORM B095-COPY-ONE-ING THRU B095-99
025300             VARYING C4-I1 FROM 1 BY 1
025400             UNTIL C4-I1 > MEAL-ING-COUNT
025500     MOVE MEAL-TOTAL-PRICE   TO LINK-MEAL-TOTAL-PRICE
025600     MOVE ZERO               TO LINK-RC
025700     .
025800 B090-99.
025900     EXIT.
026000 
026100******************************************************************
026200* Eine Zutat aus MEAL-ING-TABLE nach LINK-MEAL-ING-TABLE kopieren
026300******************************************************************
026400 B095-COPY-ONE-ING SECTION.
026500 B095-00.
026600     MOVE ING-NAME  OF MEAL-ING-TABLE (C4-I1)
026700                                 TO LINK-ING-NAME (C4-I1)
026800     MOVE ING-PRICE OF MEAL-ING-TABLE (C4-I1)
026900                                 TO LINK-ING-PRICE (C4-I1)
027000     .
027100 B095-99.
027200     EXIT.
027300 
027400******************************************************************
027500* Verarbeitung
027600******************************************************************
027700 B100-VERARBEITUNG SECTION.
027800 B100-00.
027900     PERFORM C100-FIND-MARKERS THRU C100-99
028000     IF  PRG-ABBRUCH
028100         EXIT SECTION
028200     END-IF
028300 
028400     PERFORM D100-SPLIT-INGREDIENTS THRU D100-99
028500     IF  PRG-ABBRUCH
028600         EXIT SECTION
028700     END-IF
028800 
028900     PERFORM H100-SORT-INGREDIENTS THRU H100-99
029000     PERFORM I100-COMPUTE-TOTAL THRU I100-99
029100     .
029200 B100-99.
029300     EXIT.
029400 
029500******************************************************************
029600* Initialisierung von Feldern und Strukturen
029700******************************************************************
029800 C000-INIT SECTION.
029900 C000-00.
030000     ADD 1 TO WS-CALL-COUNT
030100     INITIALIZE SCHALTER
030200                MEAL-RECORD
030300                INGREDIENT-RECORD
030400                WS-MARKER-FIELDER
030500                WS-INGTEXT-FELDER
030600                WS-TOKEN-FELDER
030700                WS-PRICE-FELDER
030800     MOVE ZERO TO LINK-RC
030900     .
031000 C000-99.
031100     EXIT.
031200 
031300******************************************************************
031400* Suchen der Marken /mname und /ing in LINK-LOWER-TEXT; MEAL-NAME
031500* und den rohen Zutatentext (WS-ING-TEXT) aus LINK-RAW-TEXT lesen
031600******************************************************************
031700 C100-FIND-MARKERS SECTION.
031800 C100-00.
031900     PERFORM C110-SCAN-MNAME THRU C110-99
032000             VARYING C4-PTR FROM 1 BY 1
032100             UNTIL C4-PTR > 245
032200                OR MNAME-FOUND
032300 
032400     IF  NOT MNAME-FOUND
032500         DISPLAY K-MODUL ": Marke /mname nicht gefunden"
032600         SET PRG-ABBRUCH TO TRUE
032700         EXIT SECTION
032800     END-IF
032900 
033000     PERFORM C120-SCAN-ING THRU C120-99
033100             VARYING C4-PTR FROM WS-MNAME-POS + 6 BY 1
033200             UNTIL C4-PTR > 247
033300                OR ING-MARKER-FOUND
033400 
033500     IF  NOT ING-MARKER-FOUND
033600         DISPLAY K-MODUL ": Marke /ing nicht gefunden"
033700         SET PRG-ABBRUCH TO TRUE
033800         EXIT SECTION
033900     END-IF
034000 
034100**  ---> MEAL-NAME = Text zwischen Ende /mname und Anfang /ing
034200     COMPUTE C4-LEN = WS-ING-POS - (WS-MNAME-POS + 6)
034300     MOVE LINK-RAW-TEXT (WS-MNAME-POS + 6 : C4-LEN)
034400                                 TO WS-SCAN-TEXT
034500     MOVE C4-LEN TO WS-SCAN-LEN
034600     PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
034700     MOVE WS-SCAN-TEXT (WS-SCAN-START : WS-SCAN-LEN)
034800                                 TO MEAL-NAME
034900 
035000**  ---> Zutatentext = Rest nach Ende /ing
035100     COMPUTE WS-ING-TEXT-LEN = 250 - (WS-ING-POS + 4) + 1
035200     MOVE LINK-RAW-TEXT (WS-ING-POS + 4 : WS-ING-TEXT-LEN)
035300                                 TO WS-SCAN-TEXT
035400     MOVE WS-ING-TEXT-LEN TO WS-SCAN-LEN
035500     PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
035600     MOVE WS-SCAN-TEXT (WS-SCAN-START : WS-SCAN-LEN)
035700                                 TO WS-ING-TEXT
035800     MOVE WS-SCAN-LEN TO WS-ING-TEXT-LEN
035900     .
036000 C100-99.
036100     EXIT.
036200 
036300******************************************************************
036400* Eine Position auf die Marke "/mname" pruefen (Aufruf mit
036500* PERFORM ... VARYING C4-PTR)
036600******************************************************************
036700 C110-SCAN-MNAME SECTION.
036800 C110-00.
036900     IF  LINK-LOWER-TEXT (C4-PTR:6) = "/mname"
037000         MOVE C4-PTR TO WS-MNAME-POS
037100     END-IF
037200     .
037300 C110-99.
037400     EXIT.
037500 
037600******************************************************************
037700* Eine Position auf die Marke "/ing" pruefen (Aufruf mit
037800* PERFORM ... VARYING C4-PTR)
037900******************************************************************
038000 C120-SCAN-ING SECTION.
038100 C120-00.
038200     IF  LINK-LOWER-TEXT (C4-PTR:4) = "/ing"
038300         MOVE C4-PTR TO WS-ING-POS
038400     END-IF
038500     .
038600 C120-99.
038700     EXIT.
038800 
038900******************************************************************
039000* Zutatentext auf Komma aufteilen, jedes Token verarbeiten,
039100* einsortieren und MEAL-ING-COUNT hochzaehlen
039200******************************************************************
039300 D100-SPLIT-INGREDIENTS SECTION.
039400 D100-00.
039500     MOVE 1    TO WS-ING-PTR
039600     MOVE ZERO TO MEAL-ING-COUNT
039700 
039800     PERFORM D110-SPLIT-ONE-TOKEN THRU D110-99
039900             UNTIL WS-ING-PTR > WS-ING-TEXT-LEN
040000                OR PRG-ABBRUCH
040100     .
040200 D100-99.
040300     EXIT.
040400 
040500******************************************************************
040600* Ein Zutaten-Token aus WS-ING-TEXT herausloesen, parsen, auf
040700* Duplikat pruefen und in MEAL-ING-TABLE anhaengen
040800******************************************************************
040900 D110-SPLIT-ONE-TOKEN SECTION.
041000 D110-00.
041100     MOVE SPACES TO WS-ING-TOKEN
041200     UNSTRING WS-ING-TEXT (1:WS-ING-TEXT-LEN) DELIMITED BY ","
041300         INTO WS-ING-TOKEN
041400         WITH POINTER WS-ING-PTR
041500     END-UNSTRING
041600 
041700     PERFORM E100-PARSE-INGREDIENT THRU E100-99
041800     IF  PRG-ABBRUCH
041900         EXIT SECTION
042000     END-IF
042100 
042200     PERFORM G100-CHECK-DUPLICATE THRU G100-99
042300     IF  PRG-ABBRUCH
042400         EXIT SECTION
042500     END-IF
042600 
042700     ADD 1 TO MEAL-ING-COUNT
042800     MOVE INGREDIENT-RECORD TO MEAL-ING-TABLE (MEAL-ING-COUNT)
042900     .
043000 D110-99.
043100     EXIT.
043200 
043300******************************************************************
043400* Ein Token "Name(Preis)" in ING-NAME/ING-PRICE zerlegen
043500******************************************************************
043600 E100-PARSE-INGREDIENT SECTION.
043700 E100-00.
043800     MOVE SPACES TO ING-NAME OF INGREDIENT-RECORD
043900                    WS-ING-PRICE-PART
044000     MOVE ZERO   TO ING-PRICE OF INGREDIENT-RECORD
044100                    WS-PAREN-OPEN-POS
044200                    WS-PAREN-CLOSE-POS
044300 
044400     PERFORM E110-SCAN-OPEN-PAREN THRU E110-99
044500             VARYING C4-PTR FROM 1 BY 1
044600             UNTIL C4-PTR > 60
044700                OR WS-PAREN-OPEN-POS NOT = ZERO
044800 
044900     PERFORM E120-SCAN-CLOSE-PAREN THRU E120-99
045000             VARYING C4-PTR FROM WS-PAREN-OPEN-POS + 1 BY 1
045100             UNTIL C4-PTR > 60
045200                OR WS-PAREN-CLOSE-POS NOT = ZERO
045300 
045400**  ---> Namensteil (vor der Klammer), getrimmt
045500     COMPUTE C4-LEN = WS-PAREN-OPEN-POS - 1
045600     MOVE WS-ING-TOKEN (1:C4-LEN) TO WS-SCAN-TEXT
045700     MOVE C4-LEN TO WS-SCAN-LEN
045800     PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
045900     MOVE WS-SCAN-TEXT (WS-SCAN-START:WS-SCAN-LEN)
046000                                 TO ING-NAME OF INGREDIENT-RECORD
046100 
046200**  ---> Preisteil (zwischen den Klammern), getrimmt
046300     COMPUTE C4-LEN = WS-PAREN-CLOSE-POS - WS-PAREN-OPEN-POS - 1
046400     MOVE WS-ING-TOKEN (WS-PAREN-OPEN-POS + 1 : C4-LEN)
046500                                 TO WS-SCAN-TEXT
046600     MOVE C4-LEN TO WS-SCAN-LEN
046700     PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
046800     MOVE WS-SCAN-TEXT (WS-SCAN-START:WS-SCAN-LEN)
046900                                 TO WS-ING-PRICE-PART
047000 
047100     PERFORM F100-VALIDATE-PRICE THRU F100-99
047200     IF  WS-PRICE-INVALID
047300         MOVE ING-NAME OF INGREDIENT-RECORD TO LINK-ERR-ING-NAME
047400         PERFORM Z100-BAD-PRICE THRU Z100-99
047500     END-IF
047600     .
047700 E100-99.
047800     EXIT.
047900 
048000******************************************************************
048100* Position der ersten "(" in WS-ING-TOKEN suchen (Aufruf mit
048200* PERFORM ... VARYING C4-PTR)
048300******************************************************************
048400 E110-SCAN-OPEN-PAREN SECTION.
048500 E110-00.
048600     IF  WS-ING-TOKEN (C4-PTR:1) = "("
048700         MOVE C4-PTR TO WS-PAREN-OPEN-POS
048800     END-IF
048900     .
049000 E110-99.
049100     EXIT.
049200 
049300******************************************************************
049400* Position der ersten ")" nach der "(" suchen (Aufruf mit
049500* PERFORM ... VARYING C4-PTR)
049600******************************************************************
049700 E120-SCAN-CLOSE-PAREN SECTION.
049800 E120-00.
049900     IF  WS-ING-TOKEN (C4-PTR:1) = ")"
050000         MOVE C4-PTR TO WS-PAREN-CLOSE-POS
050100     END-IF
050200     .
050300 E120-99.
050400     EXIT.
050500 
050600******************************************************************
050700* Preistext auf Gueltigkeit pruefen und ING-PRICE (gerundet auf
050800* 2 Dezimalstellen) berechnen
050900******************************************************************
051000 F100-VALIDATE-PRICE SECTION.
051100 F100-00.
051200     SET WS-PRICE-VALID TO TRUE
051300     MOVE +1 TO WS-PRICE-SIGN
051400     MOVE 1  TO WS-PRICE-DIGIT-START
051500 
051600     IF  WS-ING-PRICE-PART (1:1) = "-"
051700         MOVE -1 TO WS-PRICE-SIGN
051800         MOVE 2  TO WS-PRICE-DIGIT-START
051900     ELSE
052000         IF  WS-ING-PRICE-PART (1:1) = "+"
052100             MOVE 2 TO WS-PRICE-DIGIT-START
052200         END-IF
052300     END-IF
052400 
052500     MOVE SPACES TO WS-PRICE-INT-TXT WS-PRICE-DEC-TXT
052600     UNSTRING WS-ING-PRICE-PART (WS-PRICE-DIGIT-START:)
052700             DELIMITED BY "."
052800         INTO WS-PRICE-INT-TXT, WS-PRICE-DEC-TXT
052900     END-UNSTRING
053000 
053100     IF  WS-PRICE-INT-TXT = SPACES
053200         SET WS-PRICE-INVALID TO TRUE
053300         EXIT SECTION
053400     END-IF
053500 
053600**  ---> WS-PRICE-INT-TXT ist rechts mit Blanks aufgefuellt; erst
053700**      auf die tatsaechliche Ziffernlaenge kuerzen, sonst
053800**      verschiebt das MOVE ins Zahlfeld die Ziffern um die
053900**      Blanklaenge nach links
054000     MOVE WS-PRICE-INT-TXT TO WS-SCAN-TEXT
054100     MOVE 10 TO WS-SCAN-LEN
054200     PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
054300     IF  WS-SCAN-TEXT (WS-SCAN-START : WS-SCAN-LEN) NOT NUMERIC
054400         SET WS-PRICE-INVALID TO TRUE
054500         EXIT SECTION
054600     END-IF
054700     MOVE WS-SCAN-TEXT (WS-SCAN-START : WS-SCAN-LEN)
054800                                 TO WS-PRICE-INT-NUM
054900 
055000     IF  WS-PRICE-DEC-TXT = SPACES
055100         MOVE ZERO TO WS-PRICE-DEC-NUM
055200     ELSE
055300         MOVE WS-PRICE-DEC-TXT TO WS-SCAN-TEXT
055400         MOVE 4    TO WS-SCAN-LEN
055500         PERFORM U100-TRIM-SCAN-TEXT THRU U100-99
055600         IF  WS-SCAN-TEXT (WS-SCAN-START : WS-SCAN-LEN)
055700                                                 NOT NUMERIC
055800             SET WS-PRICE-INVALID TO TRUE
055900             EXIT SECTION
056000         END-IF
056100         INSPECT WS-PRICE-DEC-TXT REPLACING TRAILING SPACE
056200                                                  BY ZERO
056300         MOVE WS-PRICE-DEC-TXT TO WS-PRICE-DEC-NUM
056400     END-IF
056500 
056600     COMPUTE ING-PRICE OF INGREDIENT-RECORD ROUNDED =
056700             WS-PRICE-SIGN *
056800             (WS-PRICE-INT-NUM + (WS-PRICE-DEC-NUM / 10000))
056900     .
057000 F100-99.
057100     EXIT.
057200 
057300******************************************************************
057400* Pruefen, ob ING-NAME bereits in MEAL-ING-TABLE vorkommt
057500******************************************************************
057600 G100-CHECK-DUPLICATE SECTION.
057700 G100-00.
057800     PERFORM G110-COMPARE-ONE THRU G110-99
057900             VARYING C4-I1 FROM 1 BY 1
058000             UNTIL C4-I1 > MEAL-ING-COUNT
058100                OR PRG-ABBRUCH
058200     .
058300 G100-99.
058400     EXIT.
058500 
058600******************************************************************
058700* Einen Tabelleneintrag mit der neuen Zutat vergleichen (Aufruf
058800* mit PERFORM ... VARYING C4-I1)
058900******************************************************************
059000 G110-COMPARE-ONE SECTION.
059100 G110-00.
059200     IF  ING-NAME OF MEAL-ING-TABLE (C4-I1) =
059300         ING-NAME OF INGREDIENT-RECORD
059400         MOVE ING-NAME OF INGREDIENT-RECORD
059500                                 TO LINK-ERR-ING-NAME
059600         PERFORM Z200-DUP-INGREDIENT THRU Z200-99
059700     END-IF
059800     .
059900 G110-99.
060000     EXIT.
060100 
060200******************************************************************
060300* Zutatenliste aufsteigend nach ING-NAME sortieren (Bubblesort -
060400* MEAL-ING-COUNT ist max. 50, ein SORT-Lauf lohnt hier nicht)
060500******************************************************************
060600 H100-SORT-INGREDIENTS SECTION.
060700 H100-00.
060800     IF  MEAL-ING-COUNT < 2
060900         EXIT SECTION
061000     END-IF
061100 
061200     PERFORM H110-OUTER-PASS THRU H110-99
061300             VARYING C4-I1 FROM 1 BY 1
061400             UNTIL C4-I1 > MEAL-ING-COUNT - 1
061500     .
061600 H100-99.
061700     EXIT.
061800 
061900******************************************************************
062000* Ein Bubblesort-Durchlauf (Aufruf mit PERFORM ... VARYING C4-I1)
062100******************************************************************
062200 H110-OUTER-PASS SECTION.
062300 H110-00.
062400     PERFORM H120-COMPARE-SWAP THRU H120-99
062500             VARYING C4-I2 FROM 1 BY 1
062600             UNTIL C4-I2 > MEAL-ING-COUNT - C4-I1
062700     .
062800 H110-99.
062900     EXIT.
063000 
063100******************************************************************
063200* Zwei benachbarte Tabelleneintraege vergleichen und ggf.
063300* vertauschen (Aufruf mit PERFORM ... VARYING C4-I2)
063400******************************************************************
063500 H120-COMPARE-SWAP SECTION.
063600 H120-00.
063700     IF  ING-NAME OF MEAL-ING-TABLE (C4-I2) >
063800         ING-NAME OF MEAL-ING-TABLE (C4-I2 + 1)
063900         MOVE MEAL-ING-TABLE (C4-I2)
064000                                 TO INGREDIENT-RECORD
064100         MOVE MEAL-ING-TABLE (C4-I2 + 1)
064200                                 TO MEAL-ING-TABLE (C4-I2)
064300         MOVE INGREDIENT-RECORD
064400                                 TO MEAL-ING-TABLE (C4-I2 + 1)
064500     END-IF
064600     .
064700 H120-99.
064800     EXIT.
064900 
065000******************************************************************
065100* MEAL-TOTAL-PRICE = Summe aller ING-PRICE (keine erneute Rundung)
065200******************************************************************
065300 I100-COMPUTE-TOTAL SECTION.
065400 I100-00.
065500     MOVE ZERO TO MEAL-TOTAL-PRICE
065600     PERFORM I110-ADD-ONE THRU I110-99
065700             VARYING C4-I1 FROM 1 BY 1
065800             UNTIL C4-I1 > MEAL-ING-COUNT
065900     .
066000 I100-99.
066100     EXIT.
066200 
066300******************************************************************
066400* Einen Zutatenpreis zur Summe addieren (Aufruf mit PERFORM
066500* ... VARYING C4-I1)
066600******************************************************************
066700 I110-ADD-ONE SECTION.
066800 I110-00.
066900     ADD ING-PRICE OF MEAL-ING-TABLE (C4-I1) TO MEAL-TOTAL-PRICE
067000     .
067100 I110-99.
067200     EXIT.
067300 
067400******************************************************************
067500* Allgemeines Trimm-Utility: WS-SCAN-TEXT(1:WS-SCAN-LEN) enthaelt
067600* einen Textausschnitt, der fuehrende/folgende Blanks haben kann;
067700* liefert WS-SCAN-START/WS-SCAN-LEN so, dass sich
067800* WS-SCAN-TEXT(WS-SCAN-START:WS-SCAN-LEN) auf den getrimmten
067900* Inhalt bezieht
068000******************************************************************
068100 U100-TRIM-SCAN-TEXT SECTION.
068200 U100-00.
068300     IF  WS-SCAN-LEN < 1
068400         MOVE 1    TO WS-SCAN-START
068500         MOVE ZERO TO WS-SCAN-LEN
068600         EXIT SECTION
068700     END-IF
068800 
068900     PERFORM U110-NOOP THRU U110-99
069000             VARYING C4-I1 FROM 1 BY 1
069100             UNTIL C4-I1 > WS-SCAN-LEN
069200                OR WS-SCAN-TEXT (C4-I1:1) NOT = SPACE
069300     MOVE C4-I1 TO WS-SCAN-START
069400 
069500     IF  WS-SCAN-START > WS-SCAN-LEN
069600         MOVE WS-SCAN-LEN TO WS-SCAN-START
069700         MOVE ZERO        TO WS-SCAN-LEN
069800         EXIT SECTION
069900     END-IF
070000 
070100     PERFORM U110-NOOP THRU U110-99
070200             VARYING C4-I2 FROM WS-SCAN-LEN BY -1
070300             UNTIL C4-I2 < WS-SCAN-START
070400                OR WS-SCAN-TEXT (C4-I2:1) NOT = SPACE
070500     COMPUTE WS-SCAN-LEN = C4-I2 - WS-SCAN-START + 1
070600     .
070700 U100-99.
070800     EXIT.
070900 
071000******************************************************************
071100* Leerpartabelle: die Schleife endet, sobald die VARYING-
071200* Bedingung erfuellt ist - der Durchlauf selbst tut nichts
071300******************************************************************
071400 U110-NOOP SECTION.
071500 U110-00.
071600     CONTINUE
071700     .
071800 U110-99.
071900     EXIT.
072000 
072100******************************************************************
072200* Fehlermeldung: ungueltiges Preisformat
072300******************************************************************
072400 Z100-BAD-PRICE SECTION.
072500 Z100-00.
072600     STRING K-MODUL DELIMITED BY SPACE,
072700            ": ungueltiges Preisformat bei Zutat >"
072800                            DELIMITED BY SIZE,
072900            LINK-ERR-ING-NAME DELIMITED BY SPACE,
073000            "<"             DELIMITED BY SIZE
073100       INTO ZEILE
073200     END-STRING
073300     DISPLAY ZEILE
073400     MOVE 10 TO LINK-RC
073500     SET PRG-ABBRUCH TO TRUE
073600     .
073700 Z100-99.
073800     EXIT.
073900 
074000******************************************************************
074100* Fehlermeldung: Zutat bereits vorhanden
074200******************************************************************
074300 Z200-DUP-INGREDIENT SECTION.
074400 Z200-00.
074500     STRING K-MODUL DELIMITED BY SPACE,
074600            ": Zutat >"     DELIMITED BY SIZE,
074700            LINK-ERR-ING-NAME DELIMITED BY SPACE,
074800            "< bereits vorhanden in >" DELIMITED BY SIZE,
074900            MEAL-NAME       DELIMITED BY SPACE,
075000            "<"             DELIMITED BY SIZE
075100       INTO ZEILE
075200     END-STRING
075300     DISPLAY ZEILE
075400     MOVE 20 TO LINK-RC
075500     SET PRG-ABBRUCH TO TRUE
075600     .
075700 Z200-99.
075800     EXIT.
